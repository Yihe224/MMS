000100******************************************************************
000200*    MOVCAT
000300****************************************
000400*         LAYOUT CATALOGO PELICULAS     *
000500*         LARGO REGISTRO = 100 BYTES    *
000600****************************************
000700*    ARCHIVO FUENTE: data/movies.csv (LINE SEQUENTIAL, 5 CAMPOS
000800*    SEPARADOS POR COMA, SIN CABECERA).  ESTE MEMBER DOCUMENTA
000900*    EL LAYOUT DE TRABAJO DESPUES DEL UNSTRING DE CADA LINEA.
001000*    SE INCLUYE POR COPY EN CADA PROGRAMA QUE RECORRE EL
001100*    CATALOGO, PARA QUE TODOS COMPARTAN UN UNICO LAYOUT.
001200****************************************
001300 01  MOV-REG-CATALOGO.
001400*        POSICION RELATIVA (1:10) ID DE LA PELICULA, SE GUARDA
001500*        Y SE COMPARA SIEMPRE EN MAYUSCULAS
001600     03  MOV-ID              PIC X(10)    VALUE SPACES.
001700*        POSICION RELATIVA (11:40) TITULO DE LA PELICULA
001800     03  MOV-TITULO          PIC X(40)    VALUE SPACES.
001900*        POSICION RELATIVA (51:20) GENERO (ACTION, COMEDY, ETC)
002000     03  MOV-GENERO          PIC X(20)    VALUE SPACES.
002100*        POSICION RELATIVA (71:4) ANIO DE ESTRENO
002200     03  MOV-ANIO            PIC 9(04)    VALUE ZEROS.
002300*        VISTA ALFANUMERICA DEL ANIO, USADA MIENTRAS SE VALIDA
002400*        EL CAMPO RECIEN LEIDO DEL CSV (ANTES DE CONFIAR EN QUE
002500*        ES NUMERICO)
002600     03  MOV-ANIO-ALF REDEFINES MOV-ANIO
002700                             PIC X(04).
002800*        POSICION RELATIVA (75:2) CALIFICACION, UN ENTERO Y UN
002900*        DECIMAL (EJ. 7.5), RANGO VALIDO 0.0 A 9.9
003000     03  MOV-CALIF           PIC 9(01)V9(01) VALUE ZEROS.
003100*        VISTA DESGLOSADA EN DOS DIGITOS SUELTOS, USADA AL
003200*        ARMAR EL VALOR NUMERICO DESDE EL TEXTO 'D.D' DEL CSV
003300*        (SIN PASAR POR EL PUNTO DECIMAL IMPLICITO DE V)
003400     03  MOV-CALIF-DIG REDEFINES MOV-CALIF.
003500         05  MOV-CALIF-ENT       PIC 9(01).
003600         05  MOV-CALIF-DEC       PIC 9(01).
003700     03  FILLER              PIC X(23)    VALUE SPACES.
