000100******************************************************************
000200*    GENERO (TABLA EN WORKING-STORAGE)
000300****************************************
000400*     TABLA GENEROS DISTINTOS DEL       *
000500*     CATALOGO, ORDEN ASCENDENTE        *
000600*     SIN DISTINGUIR MAYUS/MINUS        *
000700****************************************
000800 01  WS-TABLA-GENEROS.
000900     03  WS-GEN-CANT         PIC 9(03)    COMP VALUE ZERO.
001000     03  WS-GEN-ENTRADA OCCURS 50 TIMES.
001100         05  WS-GEN-NOMBRE       PIC X(20)    VALUE SPACES.
001200*            VISTA EN MAYUSCULAS PARA COMPARAR SIN ALTERAR EL
001300*            NOMBRE ORIGINAL (SE CONSERVA EL "FIRST-SEEN CASING")
001400         05  WS-GEN-NOMBRE-MAY   PIC X(20)    VALUE SPACES.
001500         05  FILLER              PIC X(04)    VALUE SPACES.
001600     03  FILLER              PIC X(02)    VALUE SPACES.
