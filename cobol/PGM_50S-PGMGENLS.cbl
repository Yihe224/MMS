000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGENLS.
000300 AUTHOR. M FIGUEROA.
000400 INSTALLATION. KC02803 - AREA APLICACIONES.
000500 DATE-WRITTEN. 03/11/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - VER PLAN DE SEGURIDAD KC02803.
000800
000900***************************************************************
001000*    PGMGENLS                                                 *
001100*    ===================                                     *
001200*    - LEE EL CATALOGO DE PELICULAS (DDCATLGO).                *
001300*    - ACUMULA LOS GENEROS DISTINTOS, SIN DISTINGUIR MAYUS/    *
001400*      MINUSCULA, CONSERVANDO LA PRIMERA FORMA ENCONTRADA.     *
001500*    - ORDENA LA LISTA DE GENEROS EN FORMA ASCENDENTE.         *
001600*    - IMPRIME EL LISTADO NUMERADO DE GENEROS (DDLISTGE).      *
001700***************************************************************
001800*    HISTORIAL DE CAMBIOS
001900*    ---------------------------------------------------------
002000*    03/11/1994 MF  KC-0041  ALTA DEL PROGRAMA.                   KC0041  
002100*    22/03/1995 MF  KC-0067  SE AGREGA CONTEO DE LEIDOS AL        KC0067  
002200*                            DISPLAY FINAL.
002300*    14/09/1995 RQ  KC-0102  SE CORRIGE ORDEN CUANDO DOS          KC0102  
002400*                            GENEROS DIFIEREN SOLO EN CAJA.
002500*    02/02/1996 MF  KC-0119  SE AGREGA VALIDACION DE ANIO NO      KC0119  
002600*                            NUMERICO EN EL CATALOGO.
002700*    19/07/1996 RQ  KC-0140  REVISION GENERAL DE COMENTARIOS.     KC0140  
002800*    11/12/1996 MF  KC-0158  SE AJUSTA LARGO MAXIMO DE TABLA DE   KC0158  
002900*                            GENEROS A 50 ENTRADAS.
003000*    05/06/1997 RQ  KC-0171  SE AGREGA MANEJO DE ERROR DE OPEN    KC0171  
003100*                            Y CLOSE DEL LISTADO.
003200*    27/01/1998 MF  KC-0188  LIMPIEZA DE VARIABLES NO USADAS.     KC0188  
003300*    30/10/1998 RQ  KC-0203  AJUSTE Y2K: SE REVISA QUE NINGUN     KC0203  
003400*                            CAMPO DE FECHA USE 2 DIGITOS DE
003500*                            ANIO; ESTE PROGRAMA NO MANEJA
003600*                            FECHAS, SIN CAMBIOS DE DATOS.
003700*    18/03/1999 MF  KC-0211  CIERRE FORMAL DEL PASE Y2K.          KC0211  
003800*    09/08/2001 RQ  KC-0244  SE AGREGA COMENTARIO DE LARGO DE     KC0244  
003900*                            REGISTRO EN EL COPY DE CATALOGO.
004000*    26/02/2004 MF  KC-0270  SE ESTANDARIZA MENSAJE DE ERROR DE   KC0270  
004100*                            OPEN AL FORMATO DEL RESTO DEL AREA.
004200***************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CATALOGO ASSIGN DDCATLGO
005300            FILE STATUS IS FS-CATALOGO.
005400
005500     SELECT LISTADO  ASSIGN DDLISTGE
005600            FILE STATUS IS FS-LISTADO.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  CATALOGO
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-CATALOGO       PIC X(100).
006600
006700 FD  LISTADO
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-LISTADO        PIC X(80).
007100
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500
007600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007700
007800*---- STATUS ARCHIVOS -------------------------------------------
007900 77  FS-CATALOGO             PIC XX      VALUE SPACES.
008000     88  FS-CATALOGO-FIN                 VALUE '10'.
008100
008200 77  FS-LISTADO              PIC XX      VALUE SPACES.
008300
008400 77  WS-STATUS-FIN           PIC X.
008500     88  WS-FIN-CATALOGO                    VALUE 'Y'.
008600     88  WS-NO-FIN-CATALOGO                 VALUE 'N'.
008700
008800*---- CONTADORES  -------------------------------------------
008900 77  WS-CANT-LEIDOS           PIC 9(05) COMP VALUE ZERO.
009000 77  WS-CANT-GENEROS          PIC 9(03) COMP VALUE ZERO.
009100 77  WS-FORMATO-PRINT         PIC ZZZZ9      VALUE ZEROES.
009200
009300*---- SUBINDICES DE TABLA/ORDENAMIENTO ------------------------
009400 77  WS-GEN-IDX               PIC 9(03) COMP VALUE ZERO.
009500 77  WS-I                     PIC 9(03) COMP VALUE ZERO.
009600 77  WS-J                     PIC 9(03) COMP VALUE ZERO.
009700 77  WS-K                     PIC 9(03) COMP VALUE ZERO.
009800 77  WS-MIN-IDX               PIC 9(03) COMP VALUE ZERO.
009900
010000 77  WS-GEN-ENCONTRADO        PIC X          VALUE 'N'.
010100     88  WS-GEN-SI-ENCONTRO                  VALUE 'S'.
010200     88  WS-GEN-NO-ENCONTRO                  VALUE 'N'.
010300
010400 77  WS-GEN-TEMP-NOM          PIC X(20)      VALUE SPACES.
010500 77  WS-GEN-TEMP-MAY          PIC X(20)      VALUE SPACES.
010600
010700*---- LINEA DE IMPRESION Y SU DESGLOSE (REDEFINES) --------------
010800 01  WS-LINEA-GENERO.
010900     03  WS-LIN-NUM           PIC ZZ9        VALUE ZEROS.
011000     03  FILLER               PIC X(02)      VALUE '. '.
011100     03  WS-LIN-GENERO        PIC X(20)      VALUE SPACES.
011200     03  FILLER               PIC X(55)      VALUE SPACES.
011300 01  WS-LINEA-GENERO-R REDEFINES WS-LINEA-GENERO
011400                              PIC X(80).
011500
011600*---- CAMPOS DE TRABAJO PARA UNSTRING DEL CATALOGO ---------------
011700 01  WS-ANIO-ALF              PIC X(04)      VALUE ZEROS.
011800 01  WS-CALIF-ALF             PIC X(04)      VALUE ZEROS.
011900
012000*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
012100*    COPY PGM_50-CP-MOVCAT.
012200     COPY PGM_50-CP-MOVCAT.
012300*////////////////////////////////////////////////////////////
012400
012500*//// COPY PARA TABLA DE GENEROS DISTINTOS ///////////////////
012600*    COPY PGM_50-tabla-GENERO.
012700     COPY PGM_50-tabla-GENERO.
012800*////////////////////////////////////////////////////////////
012900
013000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013100
013200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013300 PROCEDURE DIVISION.
013400
013500 MAIN-PROGRAM-I.
013600
013700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
013800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
013900                              UNTIL WS-FIN-CATALOGO
014000     PERFORM 3000-ORDENAR-GEN-I THRU 3000-ORDENAR-GEN-F
014100     PERFORM 4000-LISTAR-GEN-I  THRU 4000-LISTAR-GEN-F
014200                              VARYING WS-K FROM 1 BY 1
014300                              UNTIL WS-K > WS-CANT-GENEROS
014400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
014500
014600 MAIN-PROGRAM-F. GOBACK.
014700
014800
014900*-----------------------------------------------------------------
015000 1000-INICIO-I.
015100
015200     SET WS-NO-FIN-CATALOGO TO TRUE
015300
015400     OPEN INPUT  CATALOGO
015500     IF FS-CATALOGO IS NOT EQUAL '00' THEN
015600        DISPLAY '* ERROR EN OPEN CATALOGO = ' FS-CATALOGO
015700        SET WS-FIN-CATALOGO TO TRUE
015800     END-IF
015900
016000     OPEN OUTPUT LISTADO
016100     IF FS-LISTADO IS NOT EQUAL '00' THEN
016200        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
016300        MOVE 9999 TO RETURN-CODE
016400        SET WS-FIN-CATALOGO TO TRUE
016500     END-IF
016600
016700     PERFORM 2100-LEER-CATALOGO-I THRU 2100-LEER-CATALOGO-F.
016800
016900 1000-INICIO-F. EXIT.
017000
017100
017200*-----------------------------------------------------------------
017300 2000-PROCESO-I.
017400
017500     PERFORM 2200-ACUM-GEN-I THRU 2200-ACUM-GEN-F
017600     PERFORM 2100-LEER-CATALOGO-I THRU 2100-LEER-CATALOGO-F.
017700
017800 2000-PROCESO-F. EXIT.
017900
018000
018100*-----------------------------------------------------------------
018200 2100-LEER-CATALOGO-I.
018300
018400     READ CATALOGO
018500
018600     EVALUATE FS-CATALOGO
018700        WHEN '00'
018800           ADD 1 TO WS-CANT-LEIDOS
018900           UNSTRING REG-CATALOGO DELIMITED BY ','
019000              INTO MOV-ID, MOV-TITULO, MOV-GENERO,
019100                   WS-ANIO-ALF, WS-CALIF-ALF
019200           END-UNSTRING
019300           MOVE WS-ANIO-ALF        TO MOV-ANIO-ALF
019400           MOVE WS-CALIF-ALF(1:1)  TO MOV-CALIF-ENT
019500           MOVE WS-CALIF-ALF(3:1)  TO MOV-CALIF-DEC
019600           INSPECT MOV-ID CONVERTING
019700              'abcdefghijklmnopqrstuvwxyz' TO
019800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019900
020000        WHEN '10'
020100           SET WS-FIN-CATALOGO TO TRUE
020200
020300        WHEN OTHER
020400           DISPLAY '*ERROR EN LECTURA CATALOGO : ' FS-CATALOGO
020500           SET WS-FIN-CATALOGO TO TRUE
020600     END-EVALUATE.
020700
020800 2100-LEER-CATALOGO-F. EXIT.
020900
021000
021100*-----------------------------------------------------------------
021200*    ACUMULA EL GENERO DEL REGISTRO ACTUAL EN LA TABLA SI TODAVIA
021300*    NO ESTA (COMPARACION SIN DISTINGUIR MAYUS/MINUS, SE GUARDA
021400*    LA PRIMERA FORMA ENCONTRADA).
021500*-----------------------------------------------------------------
021600 2200-ACUM-GEN-I.
021700
021800     MOVE MOV-GENERO TO WS-GEN-TEMP-NOM
021900     MOVE MOV-GENERO TO WS-GEN-TEMP-MAY
022000     INSPECT WS-GEN-TEMP-MAY CONVERTING
022100        'abcdefghijklmnopqrstuvwxyz' TO
022200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022300
022400     SET WS-GEN-NO-ENCONTRO TO TRUE
022500     PERFORM 2210-BUSCAR-GEN-I THRU 2210-BUSCAR-GEN-F
022600                              VARYING WS-GEN-IDX FROM 1 BY 1
022700                              UNTIL WS-GEN-IDX > WS-GEN-CANT
022800                                 OR WS-GEN-SI-ENCONTRO
022900
023000     IF WS-GEN-NO-ENCONTRO AND WS-GEN-CANT < 50 THEN
023100        ADD 1 TO WS-GEN-CANT
023200        MOVE WS-GEN-TEMP-NOM TO
023300             WS-GEN-NOMBRE(WS-GEN-CANT)
023400        MOVE WS-GEN-TEMP-MAY TO
023500             WS-GEN-NOMBRE-MAY(WS-GEN-CANT)
023600     END-IF.
023700
023800 2200-ACUM-GEN-F. EXIT.
023900
024000
024100*-----------------------------------------------------------------
024200 2210-BUSCAR-GEN-I.
024300
024400     IF WS-GEN-NOMBRE-MAY(WS-GEN-IDX) = WS-GEN-TEMP-MAY THEN
024500        SET WS-GEN-SI-ENCONTRO TO TRUE
024600     END-IF.
024700
024800 2210-BUSCAR-GEN-F. EXIT.
024900
025000
025100*-----------------------------------------------------------------
025200*    ORDENAMIENTO POR SELECCION, ASCENDENTE, SIN DISTINGUIR
025300*    MAYUS/MINUS (TRADUCCION LITERAL DEL "SELECTION SORT" DE LA
025400*    ESPECIFICACION).
025500*-----------------------------------------------------------------
025600 3000-ORDENAR-GEN-I.
025700
025800     IF WS-GEN-CANT > 1 THEN
025900        PERFORM 3100-PASADA-I THRU 3100-PASADA-F
026000                              VARYING WS-I FROM 1 BY 1
026100                              UNTIL WS-I > WS-GEN-CANT - 1
026200     END-IF.
026300
026400 3000-ORDENAR-GEN-F. EXIT.
026500
026600
026700 3100-PASADA-I.
026800
026900     MOVE WS-I TO WS-MIN-IDX
027000     PERFORM 3200-BUSCAR-MENOR-I THRU 3200-BUSCAR-MENOR-F
027100                              VARYING WS-J FROM WS-I BY 1
027200                              UNTIL WS-J > WS-GEN-CANT
027300
027400     IF WS-MIN-IDX NOT = WS-I THEN
027500        MOVE WS-GEN-NOMBRE(WS-I)     TO WS-GEN-TEMP-NOM
027600        MOVE WS-GEN-NOMBRE-MAY(WS-I) TO WS-GEN-TEMP-MAY
027700        MOVE WS-GEN-NOMBRE(WS-MIN-IDX)
027800                                     TO WS-GEN-NOMBRE(WS-I)
027900        MOVE WS-GEN-NOMBRE-MAY(WS-MIN-IDX)
028000                                     TO WS-GEN-NOMBRE-MAY(WS-I)
028100        MOVE WS-GEN-TEMP-NOM TO WS-GEN-NOMBRE(WS-MIN-IDX)
028200        MOVE WS-GEN-TEMP-MAY TO WS-GEN-NOMBRE-MAY(WS-MIN-IDX)
028300     END-IF.
028400
028500 3100-PASADA-F. EXIT.
028600
028700
028800 3200-BUSCAR-MENOR-I.
028900
029000     IF WS-GEN-NOMBRE-MAY(WS-J) < WS-GEN-NOMBRE-MAY(WS-MIN-IDX)
029100        THEN
029200        MOVE WS-J TO WS-MIN-IDX
029300     END-IF.
029400
029500 3200-BUSCAR-MENOR-F. EXIT.
029600
029700
029800*-----------------------------------------------------------------
029900 4000-LISTAR-GEN-I.
030000
030100     MOVE WS-K            TO WS-LIN-NUM
030200     MOVE WS-GEN-NOMBRE(WS-K) TO WS-LIN-GENERO
030300     WRITE REG-LISTADO FROM WS-LINEA-GENERO.
030400
030500 4000-LISTAR-GEN-F. EXIT.
030600
030700
030800*-----------------------------------------------------------------
030900 9999-FINAL-I.
031000
031100     MOVE WS-CANT-LEIDOS  TO WS-FORMATO-PRINT
031200     DISPLAY 'TOTAL PELICULAS LEIDAS DEL CATALOGO: '
031300                                                WS-FORMATO-PRINT
031400     MOVE WS-GEN-CANT     TO WS-FORMATO-PRINT
031500     DISPLAY 'TOTAL GENEROS DISTINTOS LISTADOS: '
031600                                                WS-FORMATO-PRINT
031700
031800     CLOSE CATALOGO
031900     IF FS-CATALOGO IS NOT EQUAL '00' THEN
032000        DISPLAY '* ERROR EN CLOSE CATALOGO = ' FS-CATALOGO
032100        MOVE 9999 TO RETURN-CODE
032200     END-IF
032300
032400     CLOSE LISTADO
032500     IF FS-LISTADO IS NOT EQUAL '00' THEN
032600        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
032700        MOVE 9999 TO RETURN-CODE
032800     END-IF.
032900
033000 9999-FINAL-F. EXIT.
