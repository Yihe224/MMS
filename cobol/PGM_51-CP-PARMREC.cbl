000100******************************************************************
000200*    PARMREC
000300****************************************
000400*    TARJETA DE CONTROL DEL BATCH DE    *
000500*    RECOMENDACION                      *
000600*    ARCHIVO DDTARJET (SECUENCIAL)      *
000700*    LARGO REGISTRO = 40 BYTES          *
000800****************************************
000900*    TAR-MODO-ORDEN = 1  CALIFICACION DESCENDENTE (DEFECTO)
001000*                     2  CALIFICACION ASCENDENTE
001100*                     3  ANO DESCENDENTE (DESEMPATE CALIF DESC)
001200*                     4  ANO ASCENDENTE  (DESEMPATE CALIF DESC)
001300*                     5  ALEATORIO (FISHER-YATES)
001400 01  WS-REG-TARJETA.
001500     03  TAR-USERNAME        PIC X(14)    VALUE SPACES.
001600*        FILTRO DE GENERO, SPACES = TODOS LOS GENEROS
001700     03  TAR-GENERO          PIC X(20)    VALUE SPACES.
001800     03  TAR-MODO-ORDEN      PIC 9(01)    VALUE ZERO.
001900*        CANTIDAD SOLICITADA, SE RECORTA A 5..10 EN EL PROGRAMA
002000     03  TAR-CANTIDAD        PIC 9(02)    VALUE ZERO.
002100     03  FILLER              PIC X(03)    VALUE SPACES.
