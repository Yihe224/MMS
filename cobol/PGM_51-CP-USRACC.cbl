000100******************************************************************
000200* DCLGEN-STYLE STAND-IN: NO HAY BASE DE DATOS PARA CUENTAS DE
000300* USUARIO EN ESTE SISTEMA, EL MASTER ES UN ARCHIVO PLANO CON
000400* LAYOUT FIJO.  SE DEJA ESTE MEMBER COMO REFERENCIA UNICA DEL
000500* LAYOUT, TAL COMO EL AREA DEJA UN "TABLA-XXXXX" PARA TABLAS DB2.
000600******************************************************************
000700****************************************
000800*         LAYOUT CUENTA DE USUARIO      *
000900*         data/users.csv (SECUENCIAL)   *
001000*         LARGO REGISTRO = 600 BYTES    *
001100****************************************
001200 01  USR-REG-CUENTA.
001300*        POSICION RELATIVA (1:14) USUARIO, 3 A 14 CARACTERES,
001400*        CLAVE UNICA, SENSIBLE A MAYUSCULA/MINUSCULA
001500     03  USR-USERNAME        PIC X(14)    VALUE SPACES.
001600*        POSICION RELATIVA (15:14) CLAVE, 5 A 14 CARACTERES,
001700*        SE GUARDA TAL CUAL SE INGRESA (SIN CIFRAR)
001800     03  USR-PASSWORD        PIC X(14)    VALUE SPACES.
001900*        POSICION RELATIVA (29:110) LISTA DE PENDIENTES, HASTA
002000*        10 ID DE PELICULA DE 10 BYTES SEPARADOS POR ';'
002100     03  USR-WATCHLIST       PIC X(110)   VALUE SPACES.
002200*        VISTA DE LA PRIMERA PELICULA PENDIENTE, SOLO PARA
002300*        LISTADOS RAPIDOS QUE NO NECESITAN EXPLOTAR TODA LA LISTA
002400     03  USR-WATCH-1RA REDEFINES USR-WATCHLIST.
002500         05  USR-WATCH-1RA-ID    PIC X(10).
002600         05  FILLER              PIC X(100).
002700*        POSICION RELATIVA (139:440) HISTORIAL VISTO, HASTA 20
002800*        TOKENS 'ID@FECHA' DE 21 BYTES SEPARADOS POR ';'
002900     03  USR-HISTORIAL       PIC X(440)   VALUE SPACES.
003000*        VISTA DEL PRIMER TOKEN DEL HISTORIAL (ID@FECHA), IDEM
003100*        MOTIVO QUE USR-WATCH-1RA
003200     03  USR-HIST-1RA REDEFINES USR-HISTORIAL.
003300         05  USR-HIST-1RA-TOKEN  PIC X(21).
003400         05  FILLER              PIC X(419).
003500     03  FILLER              PIC X(22)    VALUE SPACES.
