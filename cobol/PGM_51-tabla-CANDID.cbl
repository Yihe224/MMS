000100******************************************************************
000200*    CANDID (TABLA EN WORKING-STORAGE)
000300****************************************
000400*     TABLA DE PELICULAS CANDIDATAS     *
000500*     A RECOMENDAR, EN MEMORIA, ANTES   *
000600*     DE ORDENAR Y TRUNCAR              *
000700****************************************
000800 01  WS-TABLA-CANDIDATOS.
000900     03  WS-CAN-CANT         PIC 9(04)    COMP VALUE ZERO.
001000     03  WS-CAN-ENTRADA OCCURS 500 TIMES.
001100         05  WS-CAN-ID           PIC X(10)    VALUE SPACES.
001200         05  WS-CAN-TITULO       PIC X(40)    VALUE SPACES.
001300         05  WS-CAN-GENERO       PIC X(20)    VALUE SPACES.
001400         05  WS-CAN-ANIO         PIC 9(04)    VALUE ZEROS.
001500         05  WS-CAN-CALIF        PIC 9(01)V9(01) VALUE ZEROS.
001600*            VISTA DESGLOSADA EN DOS DIGITOS SUELTOS DE LA
001700*            CALIFICACION, USADA AL COPIAR DESDE MOV-CALIF-DIG
001800         05  WS-CAN-CALIF-DIG REDEFINES WS-CAN-CALIF.
001900             07  WS-CAN-CALIF-ENT    PIC 9(01).
002000             07  WS-CAN-CALIF-DEC    PIC 9(01).
002100         05  FILLER              PIC X(04)    VALUE SPACES.
002200     03  FILLER              PIC X(02)    VALUE SPACES.
