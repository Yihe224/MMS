000100******************************************************************
000200*    WLIST (TABLA EN WORKING-STORAGE)
000300****************************************
000400*     TABLA DE PENDIENTES (WATCHLIST)   *
000500*     DEL USUARIO, EXPLOTADA DESDE      *
000600*     USR-WATCHLIST POR ';'             *
000700****************************************
000800 01  WS-TABLA-WATCHLIST.
000900     03  WS-WL-CANT          PIC 9(02)    COMP VALUE ZERO.
001000     03  WS-WL-ID OCCURS 10 TIMES
001100                             PIC X(10)    VALUE SPACES.
001200     03  FILLER              PIC X(02)    VALUE SPACES.
