000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRECOM.
000300 AUTHOR. M FIGUEROA.
000400 INSTALLATION. KC02803 - AREA APLICACIONES.
000500 DATE-WRITTEN. 17/03/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - VER PLAN DE SEGURIDAD KC02803.
000800
000900***************************************************************
001000*    PGMRECOM                                                 *
001100*    ===================                                     *
001200*  - LEE LA TARJETA DE CONTROL (DDTARJET) CON USUARIO,         *
001300*    FILTRO DE GENERO, MODO DE ORDEN Y CANTIDAD SOLICITADA.    *
001400*  - BUSCA LA CUENTA DEL USUARIO EN DDUSUARI Y EXPLOTA SU      *
001500*    WATCHLIST E HISTORIAL A TABLAS EN MEMORIA.                *
001600*  - RECORRE EL CATALOGO (DDCATLGO) FILTRANDO POR GENERO Y     *
001700*    EXCLUYENDO PELICULAS YA VISTAS O PENDIENTES.              *
001800*  - ORDENA LOS CANDIDATOS SEGUN EL MODO PEDIDO Y TRUNCA A LA  *
001900*    CANTIDAD SOLICITADA (5 A 10, CON DEFECTO 5).              *
002000*  - IMPRIME EL LISTADO NUMERADO DE RECOMENDACIONES (DDLISTAD).*
002100***************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ---------------------------------------------------------
002400*    17/03/1995 MF  KC-0069  ALTA DEL PROGRAMA.                   KC0069  
002500*    02/05/1995 RQ  KC-0074  SE AGREGA EL MODO DE ORDEN POR       KC0074  
002600*                            ANO (ASCENDENTE Y DESCENDENTE).
002700*    28/11/1995 MF  KC-0111  SE AGREGA EL MODO DE ORDEN           KC0111  
002800*                            ALEATORIO CON BARAJADO PROPIO.
002900*    15/04/1996 RQ  KC-0126  SE CORRIGE DESEMPATE DE ANO POR      KC0126  
003000*                            CALIFICACION DESCENDENTE.
003100*    09/09/1996 MF  KC-0149  SE AGREGA RECORTE DEFENSIVO DE LA    KC0149  
003200*                            CANTIDAD SOLICITADA (5 A 10).
003300*    21/01/1997 RQ  KC-0163  SE AJUSTA TABLA DE CANDIDATOS A      KC0163  
003400*                            500 ENTRADAS POR CATALOGOS GRANDES.
003500*    03/07/1997 MF  KC-0179  SE AGREGA VALIDACION DE USUARIO NO   KC0179  
003600*                            ENCONTRADO EN DDUSUARI.
003700*    11/02/1998 RQ  KC-0192  SE ESTANDARIZA GENERADOR PSEUDO-     KC0192  
003800*                            ALEATORIO (CONGRUENCIAL LINEAL).
003900*    30/10/1998 MF  KC-0204  AJUSTE Y2K: SE REVISA QUE LA FECHA   KC0204  
004000*                            DE HISTORIAL SIEMPRE VIAJE EN
004100*                            FORMATO AAAA-MM-DD DE 4 DIGITOS DE
004200*                            ANO; SIN CAMBIOS DE DATOS.
004300*    18/03/1999 RQ  KC-0212  CIERRE FORMAL DEL PASE Y2K.          KC0212  
004400*    14/08/2000 MF  KC-0231  SE AGREGA LINEA FINAL 'FOUND N       KC0231  
004500*                            MATCHING ITEM(S).' AL LISTADO.
004600*    26/02/2004 RQ  KC-0271  SE ESTANDARIZA MENSAJE DE ERROR DE   KC0271  
004700*                            OPEN AL FORMATO DEL RESTO DEL AREA.
004800***************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CATALOGO ASSIGN DDCATLGO
005900            FILE STATUS IS FS-CATALOGO.
006000
006100     SELECT USUARIOS ASSIGN DDUSUARI
006200            FILE STATUS IS FS-USUARIOS.
006300
006400     SELECT TARJETA  ASSIGN DDTARJET
006500            FILE STATUS IS FS-TARJETA.
006600
006700     SELECT LISTADO  ASSIGN DDLISTAD
006800            FILE STATUS IS FS-LISTADO.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  CATALOGO
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-CATALOGO       PIC X(100).
007800
007900 FD  USUARIOS
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-USUARIO        PIC X(600).
008300
008400 FD  TARJETA
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-TARJETA        PIC X(40).
008800
008900 FD  LISTADO
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-LISTADO        PIC X(80).
009300
009400
009500 WORKING-STORAGE SECTION.
009600*=======================*
009700
009800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009900
010000*---- STATUS ARCHIVOS -------------------------------------------
010100 77  FS-CATALOGO             PIC XX      VALUE SPACES.
010200     88  FS-CATALOGO-FIN                 VALUE '10'.
010300
010400 77  FS-USUARIOS             PIC XX      VALUE SPACES.
010500     88  FS-USUARIOS-FIN                 VALUE '10'.
010600
010700 77  FS-TARJETA              PIC XX      VALUE SPACES.
010800 77  FS-LISTADO              PIC XX      VALUE SPACES.
010900
011000 77  WS-STATUS-FIN            PIC X.
011100     88  WS-FIN-CATALOGO                    VALUE 'Y'.
011200     88  WS-NO-FIN-CATALOGO                 VALUE 'N'.
011300
011400 77  WS-STATUS-USR             PIC X.
011500     88  WS-FIN-USUARIOS                    VALUE 'Y'.
011600     88  WS-NO-FIN-USUARIOS                 VALUE 'N'.
011700
011800 77  WS-USR-ENCONTRADO         PIC X       VALUE 'N'.
011900     88  WS-USR-SI-ENCONTRO                 VALUE 'S'.
012000     88  WS-USR-NO-ENCONTRO                 VALUE 'N'.
012100
012200 77  WS-ES-MEJOR               PIC X       VALUE 'N'.
012300     88  WS-ES-MEJOR-SI                      VALUE 'S'.
012400     88  WS-ES-MEJOR-NO                       VALUE 'N'.
012500
012600 77  WS-EN-EXCLUSION           PIC X       VALUE 'N'.
012700     88  WS-SI-EXCLUIDO                      VALUE 'S'.
012800     88  WS-NO-EXCLUIDO                      VALUE 'N'.
012900
013000*---- CONTADORES  -------------------------------------------
013100 77  WS-CANT-LEIDOS            PIC 9(05) COMP VALUE ZERO.
013200 77  WS-FORMATO-PRINT          PIC ZZZZ9      VALUE ZEROES.
013300
013400*---- SUBINDICES DE TABLA/ORDENAMIENTO/EXPLOTE -----------------
013500 77  WS-I                      PIC 9(03) COMP VALUE ZERO.
013600 77  WS-J                      PIC 9(03) COMP VALUE ZERO.
013700 77  WS-K                      PIC 9(03) COMP VALUE ZERO.
013800 77  WS-M                      PIC 9(03) COMP VALUE ZERO.
013900 77  WS-MIN-IDX                PIC 9(03) COMP VALUE ZERO.
014000
014100*---- GENERADOR PSEUDO-ALEATORIO (CONGRUENCIAL LINEAL) ---------
014200*    SUSTITUTO DE Math.random(); NO REPRODUCE LA SECUENCIA
014300*    DE LA JVM BIT A BIT, SOLO EL RESULTADO NETO: UNA PERMUTA
014400*    UNIFORME DE LOS CANDIDATOS (VER BARAJADO FISHER-YATES MAS
014500*    ABAJO).
014600 77  WS-SEED                   PIC 9(10) COMP VALUE 104729.
014700 77  WS-DESCARTE               PIC 9(10) COMP VALUE ZERO.
014800
014900*---- CAMPOS DE COMPARACION EN MAYUSCULAS -----------------------
015000 77  WS-TAR-GEN-MAY            PIC X(20)      VALUE SPACES.
015100 77  WS-MOV-GEN-MAY            PIC X(20)      VALUE SPACES.
015200
015300*---- CAMPOS DE TRABAJO PARA UNSTRING DEL CATALOGO --------------
015400 01  WS-ANIO-ALF               PIC X(04)      VALUE ZEROS.
015500 01  WS-CALIF-ALF              PIC X(04)      VALUE ZEROS.
015600
015700*---- LINEA DE IMPRESION Y SU DESGLOSE (REDEFINES) --------------
015800 01  WS-LINEA-RECOM.
015900     03  WS-LIN-NUM            PIC ZZ9        VALUE ZEROS.
016000     03  FILLER                PIC X(02)      VALUE '. '.
016100     03  WS-LIN-TITULO         PIC X(40)      VALUE SPACES.
016200     03  FILLER                PIC X(02)      VALUE ' ('.
016300     03  WS-LIN-GENERO         PIC X(20)      VALUE SPACES.
016400     03  FILLER                PIC X(02)      VALUE ', '.
016500     03  WS-LIN-ANIO           PIC 9(04)      VALUE ZEROS.
016600     03  FILLER                PIC X(04)      VALUE ') - '.
016700     03  WS-LIN-CALIF          PIC 9.9        VALUE ZEROS.
016800 01  WS-LINEA-RECOM-R REDEFINES WS-LINEA-RECOM
016900                               PIC X(80).
017000
017100*---- LINEA FINAL 'FOUND N MATCHING ITEM(S).' --------------------
017200 01  WS-LINEA-FOUND.
017300     03  FILLER                PIC X(06)      VALUE 'Found '.
017400     03  WS-FIN-CANT           PIC Z(03)9     VALUE ZEROS.
017500     03  FILLER                PIC X(20)
017600                    VALUE ' matching item(s).'.
017700     03  FILLER                PIC X(50)      VALUE SPACES.
017800 01  WS-LINEA-FOUND-R REDEFINES WS-LINEA-FOUND
017900                               PIC X(80).
018000
018100*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////
018200*    COPY PGM_50-CP-MOVCAT.
018300     COPY PGM_50-CP-MOVCAT.
018400*    COPY PGM_51-CP-USRACC.
018500     COPY PGM_51-CP-USRACC.
018600*    COPY PGM_51-CP-PARMREC.
018700     COPY PGM_51-CP-PARMREC.
018800*////////////////////////////////////////////////////////////
018900
019000*//// COPY PARA TABLAS EN MEMORIA /////////////////////////////
019100*    COPY PGM_51-tabla-CANDID.
019200     COPY PGM_51-tabla-CANDID.
019300*    COPY PGM_51-tabla-WLIST.
019400     COPY PGM_51-tabla-WLIST.
019500*    COPY PGM_52-tabla-HISTOR.
019600     COPY PGM_52-tabla-HISTOR.
019700*////////////////////////////////////////////////////////////
019800
019900*---- AREA AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO --------
020000 01  WS-CAN-ENTRADA-AUX.
020100     03  FILLER              PIC X(10)    VALUE SPACES.
020200     03  FILLER              PIC X(40)    VALUE SPACES.
020300     03  FILLER              PIC X(20)    VALUE SPACES.
020400     03  FILLER              PIC 9(04)    VALUE ZEROS.
020500     03  FILLER              PIC 9(01)V9(01) VALUE ZEROS.
020600
020700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020800
020900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021000 PROCEDURE DIVISION.
021100
021200 MAIN-PROGRAM-I.
021300
021400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
021500     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
021600                               UNTIL WS-FIN-CATALOGO
021700     PERFORM 3000-ORDENAR-I    THRU 3000-ORDENAR-F
021800     PERFORM 3900-TRUNCAR-I    THRU 3900-TRUNCAR-F
021900     PERFORM 4000-LISTAR-I     THRU 4000-LISTAR-F
022000                               VARYING WS-K FROM 1 BY 1
022100                               UNTIL WS-K > WS-CAN-CANT
022200     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
022300
022400 MAIN-PROGRAM-F. GOBACK.
022500
022600
022700*-----------------------------------------------------------------
022800 1000-INICIO-I.
022900
023000     SET WS-NO-FIN-CATALOGO  TO TRUE
023100     SET WS-NO-FIN-USUARIOS  TO TRUE
023200     SET WS-USR-NO-ENCONTRO  TO TRUE
023300
023400     OPEN INPUT  CATALOGO
023500     IF FS-CATALOGO IS NOT EQUAL '00' THEN
023600        DISPLAY '* ERROR EN OPEN CATALOGO = ' FS-CATALOGO
023700        SET WS-FIN-CATALOGO TO TRUE
023800     END-IF
023900
024000     OPEN INPUT  USUARIOS
024100     IF FS-USUARIOS IS NOT EQUAL '00' THEN
024200        DISPLAY '* ERROR EN OPEN USUARIOS = ' FS-USUARIOS
024300        SET WS-FIN-CATALOGO TO TRUE
024400     END-IF
024500
024600     OPEN INPUT  TARJETA
024700     IF FS-TARJETA IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
024900        SET WS-FIN-CATALOGO TO TRUE
025000     END-IF
025100
025200     OPEN OUTPUT LISTADO
025300     IF FS-LISTADO IS NOT EQUAL '00' THEN
025400        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
025500        MOVE 9999 TO RETURN-CODE
025600        SET WS-FIN-CATALOGO TO TRUE
025700     END-IF
025800
025900     IF WS-NO-FIN-CATALOGO THEN
026000        READ TARJETA INTO WS-REG-TARJETA
026100        PERFORM 1100-CLAMP-CANT-I  THRU 1100-CLAMP-CANT-F
026200        PERFORM 1200-BUSCAR-USR-I  THRU 1200-BUSCAR-USR-F
026300                                  UNTIL WS-FIN-USUARIOS
026400                                     OR WS-USR-SI-ENCONTRO
026500        PERFORM 1300-EXPLOTAR-I    THRU 1300-EXPLOTAR-F
026600        MOVE TAR-GENERO TO WS-TAR-GEN-MAY
026700        INSPECT WS-TAR-GEN-MAY CONVERTING
026800           'abcdefghijklmnopqrstuvwxyz' TO
026900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027000        PERFORM 2100-LEER-CATALOGO-I THRU 2100-LEER-CATALOGO-F
027100     END-IF.
027200
027300 1000-INICIO-F. EXIT.
027400
027500
027600*-----------------------------------------------------------------
027700*    RECORTE DEFENSIVO: CANTIDAD <= 0 PASA A 5 (DEFECTO), MAYOR
027800*    A 10 SE RECORTA A 10; MODO DE ORDEN 0 PASA A CALIFICACION
027900*    DESCENDENTE (DEFECTO).
028000*-----------------------------------------------------------------
028100 1100-CLAMP-CANT-I.
028200
028300     IF TAR-CANTIDAD = ZERO THEN
028400        MOVE 5 TO TAR-CANTIDAD
028500     ELSE
028600        IF TAR-CANTIDAD > 10 THEN
028700           MOVE 10 TO TAR-CANTIDAD
028800        END-IF
028900     END-IF
029000
029100     IF TAR-MODO-ORDEN = ZERO THEN
029200        MOVE 1 TO TAR-MODO-ORDEN
029300     END-IF.
029400
029500 1100-CLAMP-CANT-F. EXIT.
029600
029700
029800*-----------------------------------------------------------------
029900 1200-BUSCAR-USR-I.
030000
030100     READ USUARIOS INTO USR-REG-CUENTA
030200
030300     EVALUATE FS-USUARIOS
030400        WHEN '00'
030500           IF USR-USERNAME = TAR-USERNAME THEN
030600              SET WS-USR-SI-ENCONTRO TO TRUE
030700           END-IF
030800        WHEN '10'
030900           SET WS-FIN-USUARIOS TO TRUE
031000           DISPLAY '*USUARIO NO ENCONTRADO EN DDUSUARI: '
031100                                                TAR-USERNAME
031200        WHEN OTHER
031300           DISPLAY '*ERROR EN LECTURA USUARIOS : ' FS-USUARIOS
031400           SET WS-FIN-USUARIOS TO TRUE
031500     END-EVALUATE.
031600
031700 1200-BUSCAR-USR-F. EXIT.
031800
031900
032000*-----------------------------------------------------------------
032100*    EXPLOTA USR-WATCHLIST (POR ';') Y USR-HISTORIAL (POR ';'
032200*    Y LUEGO POR '@' EN CADA TOKEN 'ID@FECHA').
032300*-----------------------------------------------------------------
032400 1300-EXPLOTAR-I.
032500
032600     UNSTRING USR-WATCHLIST DELIMITED BY ';'
032700        INTO WS-WL-ID(1) WS-WL-ID(2) WS-WL-ID(3) WS-WL-ID(4)
032800             WS-WL-ID(5) WS-WL-ID(6) WS-WL-ID(7) WS-WL-ID(8)
032900             WS-WL-ID(9) WS-WL-ID(10)
033000        TALLYING IN WS-WL-CANT
033100     END-UNSTRING
033200
033300     UNSTRING USR-HISTORIAL DELIMITED BY ';'
033400        INTO WS-TOK-HIS(1)  WS-TOK-HIS(2)  WS-TOK-HIS(3)
033500             WS-TOK-HIS(4)  WS-TOK-HIS(5)  WS-TOK-HIS(6)
033600             WS-TOK-HIS(7)  WS-TOK-HIS(8)  WS-TOK-HIS(9)
033700             WS-TOK-HIS(10) WS-TOK-HIS(11) WS-TOK-HIS(12)
033800             WS-TOK-HIS(13) WS-TOK-HIS(14) WS-TOK-HIS(15)
033900             WS-TOK-HIS(16) WS-TOK-HIS(17) WS-TOK-HIS(18)
034000             WS-TOK-HIS(19) WS-TOK-HIS(20)
034100        TALLYING IN WS-TOK-HIS-CANT
034200     END-UNSTRING
034300
034400     MOVE WS-TOK-HIS-CANT TO WS-HIS-CANT
034500
034600     PERFORM 1310-PARTIR-TOKEN-I THRU 1310-PARTIR-TOKEN-F
034700                               VARYING WS-M FROM 1 BY 1
034800                               UNTIL WS-M > WS-HIS-CANT.
034900
035000 1300-EXPLOTAR-F. EXIT.
035100
035200
035300 1310-PARTIR-TOKEN-I.
035400
035500     UNSTRING WS-TOK-HIS(WS-M) DELIMITED BY '@'
035600        INTO WS-HIS-ID(WS-M), WS-HIS-FECHA(WS-M)
035700     END-UNSTRING.
035800
035900 1310-PARTIR-TOKEN-F. EXIT.
036000
036100
036200*-----------------------------------------------------------------
036300 2000-PROCESO-I.
036400
036500     PERFORM 2200-FILTRAR-I THRU 2200-FILTRAR-F
036600     PERFORM 2100-LEER-CATALOGO-I THRU 2100-LEER-CATALOGO-F.
036700
036800 2000-PROCESO-F. EXIT.
036900
037000
037100*-----------------------------------------------------------------
037200 2100-LEER-CATALOGO-I.
037300
037400     READ CATALOGO
037500
037600     EVALUATE FS-CATALOGO
037700        WHEN '00'
037800           ADD 1 TO WS-CANT-LEIDOS
037900           UNSTRING REG-CATALOGO DELIMITED BY ','
038000              INTO MOV-ID, MOV-TITULO, MOV-GENERO,
038100                   WS-ANIO-ALF, WS-CALIF-ALF
038200           END-UNSTRING
038300           MOVE WS-ANIO-ALF       TO MOV-ANIO-ALF
038400           MOVE WS-CALIF-ALF(1:1) TO MOV-CALIF-ENT
038500           MOVE WS-CALIF-ALF(3:1) TO MOV-CALIF-DEC
038600           INSPECT MOV-ID CONVERTING
038700              'abcdefghijklmnopqrstuvwxyz' TO
038800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038900
039000        WHEN '10'
039100           SET WS-FIN-CATALOGO TO TRUE
039200
039300        WHEN OTHER
039400           DISPLAY '*ERROR EN LECTURA CATALOGO : ' FS-CATALOGO
039500           SET WS-FIN-CATALOGO TO TRUE
039600     END-EVALUATE.
039700
039800 2100-LEER-CATALOGO-F. EXIT.
039900
040000
040100*-----------------------------------------------------------------
040200*    FILTRA UN REGISTRO DEL CATALOGO: GENERO (BLANCO = TODOS,
040300*    SINO IGUAL SIN DISTINGUIR MAYUS/MINUS) Y EXCLUSION (NI EN
040400*    WATCHLIST NI EN HISTORIAL).
040500*-----------------------------------------------------------------
040600 2200-FILTRAR-I.
040700
040800     MOVE MOV-GENERO TO WS-MOV-GEN-MAY
040900     INSPECT WS-MOV-GEN-MAY CONVERTING
041000        'abcdefghijklmnopqrstuvwxyz' TO
041100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041200
041300     IF TAR-GENERO = SPACES OR WS-MOV-GEN-MAY = WS-TAR-GEN-MAY
041400        THEN
041500        PERFORM 2210-VERIF-EXCLUSION-I
041600           THRU 2210-VERIF-EXCLUSION-F
041700        IF WS-NO-EXCLUIDO AND WS-CAN-CANT < 500 THEN
041800           ADD 1 TO WS-CAN-CANT
041900           MOVE MOV-ID           TO
042000                WS-CAN-ID(WS-CAN-CANT)
042100           MOVE MOV-TITULO       TO
042200                WS-CAN-TITULO(WS-CAN-CANT)
042300           MOVE MOV-GENERO       TO
042400                WS-CAN-GENERO(WS-CAN-CANT)
042500           MOVE MOV-ANIO         TO
042600                WS-CAN-ANIO(WS-CAN-CANT)
042700           MOVE MOV-CALIF-ENT    TO
042800                WS-CAN-CALIF-ENT(WS-CAN-CANT)
042900           MOVE MOV-CALIF-DEC    TO
043000                WS-CAN-CALIF-DEC(WS-CAN-CANT)
043100        END-IF
043200     END-IF.
043300
043400 2200-FILTRAR-F. EXIT.
043500
043600
043700*-----------------------------------------------------------------
043800 2210-VERIF-EXCLUSION-I.
043900
044000     SET WS-NO-EXCLUIDO TO TRUE
044100
044200     PERFORM 2220-EN-WATCHLIST-I THRU 2220-EN-WATCHLIST-F
044300                               VARYING WS-I FROM 1 BY 1
044400                               UNTIL WS-I > WS-WL-CANT
044500                                  OR WS-SI-EXCLUIDO
044600
044700     IF WS-NO-EXCLUIDO THEN
044800        PERFORM 2230-EN-HISTORIAL-I THRU 2230-EN-HISTORIAL-F
044900                                  VARYING WS-J FROM 1 BY 1
045000                                  UNTIL WS-J > WS-HIS-CANT
045100                                     OR WS-SI-EXCLUIDO
045200     END-IF.
045300
045400 2210-VERIF-EXCLUSION-F. EXIT.
045500
045600
045700 2220-EN-WATCHLIST-I.
045800
045900     IF WS-WL-ID(WS-I) = MOV-ID THEN
046000        SET WS-SI-EXCLUIDO TO TRUE
046100     END-IF.
046200
046300 2220-EN-WATCHLIST-F. EXIT.
046400
046500
046600 2230-EN-HISTORIAL-I.
046700
046800     IF WS-HIS-ID(WS-J) = MOV-ID THEN
046900        SET WS-SI-EXCLUIDO TO TRUE
047000     END-IF.
047100
047200 2230-EN-HISTORIAL-F. EXIT.
047300
047400
047500*-----------------------------------------------------------------
047600*    ORDENAMIENTO POR SELECCION SEGUN TAR-MODO-ORDEN, O
047700*    BARAJADO FISHER-YATES CUANDO EL MODO ES ALEATORIO (5).
047800*-----------------------------------------------------------------
047900 3000-ORDENAR-I.
048000
048100     IF TAR-MODO-ORDEN = 5 THEN
048200        PERFORM 3500-BARAJAR-I THRU 3500-BARAJAR-F
048300     ELSE
048400        IF WS-CAN-CANT > 1 THEN
048500           PERFORM 3200-PASADA-I THRU 3200-PASADA-F
048600                                VARYING WS-I FROM 1 BY 1
048700                                UNTIL WS-I > WS-CAN-CANT - 1
048800        END-IF
048900     END-IF.
049000
049100 3000-ORDENAR-F. EXIT.
049200
049300
049400 3200-PASADA-I.
049500
049600     MOVE WS-I TO WS-MIN-IDX
049700     PERFORM 3300-BUSCAR-MEJOR-I THRU 3300-BUSCAR-MEJOR-F
049800                               VARYING WS-J FROM WS-I BY 1
049900                               UNTIL WS-J > WS-CAN-CANT
050000
050100     IF WS-MIN-IDX NOT = WS-I THEN
050200        PERFORM 3400-INTERCAMBIAR-I THRU 3400-INTERCAMBIAR-F
050300     END-IF.
050400
050500 3200-PASADA-F. EXIT.
050600
050700
050800 3300-BUSCAR-MEJOR-I.
050900
051000     PERFORM 3100-ES-MEJOR-I THRU 3100-ES-MEJOR-F
051100     IF WS-ES-MEJOR-SI THEN
051200        MOVE WS-J TO WS-MIN-IDX
051300     END-IF.
051400
051500 3300-BUSCAR-MEJOR-F. EXIT.
051600
051700
051800*-----------------------------------------------------------------
051900*    COMPARA EL CANDIDATO WS-J CONTRA EL MEJOR ACTUAL WS-MIN-IDX
052000*    SEGUN EL MODO DE ORDEN PEDIDO (TRADUCCION LITERAL DEL
052100*    PREDICADO 'better(current, target, mode)' DE LA
052200*    ESPECIFICACION).
052300*-----------------------------------------------------------------
052400 3100-ES-MEJOR-I.
052500
052600     SET WS-ES-MEJOR-NO TO TRUE
052700
052800     EVALUATE TAR-MODO-ORDEN
052900        WHEN 1
053000           IF WS-CAN-CALIF(WS-J) > WS-CAN-CALIF(WS-MIN-IDX)
053100              THEN
053200              SET WS-ES-MEJOR-SI TO TRUE
053300           END-IF
053400
053500        WHEN 2
053600           IF WS-CAN-CALIF(WS-J) < WS-CAN-CALIF(WS-MIN-IDX)
053700              THEN
053800              SET WS-ES-MEJOR-SI TO TRUE
053900           END-IF
054000
054100        WHEN 3
054200           IF WS-CAN-ANIO(WS-J) > WS-CAN-ANIO(WS-MIN-IDX) THEN
054300              SET WS-ES-MEJOR-SI TO TRUE
054400           ELSE
054500              IF WS-CAN-ANIO(WS-J) = WS-CAN-ANIO(WS-MIN-IDX)
054600                 AND WS-CAN-CALIF(WS-J) >
054700                     WS-CAN-CALIF(WS-MIN-IDX) THEN
054800                 SET WS-ES-MEJOR-SI TO TRUE
054900              END-IF
055000           END-IF
055100
055200        WHEN 4
055300           IF WS-CAN-ANIO(WS-J) < WS-CAN-ANIO(WS-MIN-IDX) THEN
055400              SET WS-ES-MEJOR-SI TO TRUE
055500           ELSE
055600              IF WS-CAN-ANIO(WS-J) = WS-CAN-ANIO(WS-MIN-IDX)
055700                 AND WS-CAN-CALIF(WS-J) >
055800                     WS-CAN-CALIF(WS-MIN-IDX) THEN
055900                 SET WS-ES-MEJOR-SI TO TRUE
056000              END-IF
056100           END-IF
056200
056300        WHEN OTHER
056400           CONTINUE
056500     END-EVALUATE.
056600
056700 3100-ES-MEJOR-F. EXIT.
056800
056900
057000 3400-INTERCAMBIAR-I.
057100
057200     MOVE WS-CAN-ENTRADA(WS-I)       TO WS-CAN-ENTRADA-AUX
057300     MOVE WS-CAN-ENTRADA(WS-MIN-IDX) TO WS-CAN-ENTRADA(WS-I)
057400     MOVE WS-CAN-ENTRADA-AUX        TO
057500          WS-CAN-ENTRADA(WS-MIN-IDX).
057600
057700 3400-INTERCAMBIAR-F. EXIT.
057800
057900
058000*-----------------------------------------------------------------
058100*    BARAJADO FISHER-YATES: PARA I DESDE EL FINAL HASTA 2,
058200*    INTERCAMBIA LA ENTRADA I CON UNA ENTRADA ALEATORIA ENTRE
058300*    1 E I.  RESULTADO NETO: PERMUTA UNIFORME DE TODOS LOS
058400*    CANDIDATOS (SUSTITUYE AL COMPARADOR 'better' QUE EN ESTE
058500*    MODO SIEMPRE DEVUELVE FALSO EN LA ESPECIFICACION).
058600*-----------------------------------------------------------------
058700 3500-BARAJAR-I.
058800
058900     IF WS-CAN-CANT > 1 THEN
059000        PERFORM 3510-SIG-ALEATORIO-I THRU 3510-SIG-ALEATORIO-F
059100                                  VARYING WS-I FROM WS-CAN-CANT
059200                                  BY -1
059300                                  UNTIL WS-I < 2
059400     END-IF.
059500
059600 3500-BARAJAR-F. EXIT.
059700
059800
059900 3510-SIG-ALEATORIO-I.
060000
060100     COMPUTE WS-SEED = (WS-SEED * 25173 + 13849)
060200     DIVIDE WS-SEED BY 65536 GIVING WS-DESCARTE
060300                             REMAINDER WS-SEED
060400     DIVIDE WS-SEED BY WS-I GIVING WS-DESCARTE
060500                            REMAINDER WS-MIN-IDX
060600     ADD 1 TO WS-MIN-IDX
060700
060800     IF WS-MIN-IDX NOT = WS-I THEN
060900        PERFORM 3400-INTERCAMBIAR-I THRU 3400-INTERCAMBIAR-F
061000     END-IF.
061100
061200 3510-SIG-ALEATORIO-F. EXIT.
061300
061400
061500*-----------------------------------------------------------------
061600*    TRUNCA LA LISTA ORDENADA A LA CANTIDAD SOLICITADA (YA
061700*    RECORTADA A 5..10 EN 1100-CLAMP-CANT).  NO SE PROCESA MAS
061800*    LA COLA DESCARTADA.
061900*-----------------------------------------------------------------
062000 3900-TRUNCAR-I.
062100
062200     IF WS-CAN-CANT > TAR-CANTIDAD THEN
062300        MOVE TAR-CANTIDAD TO WS-CAN-CANT
062400     END-IF.
062500
062600 3900-TRUNCAR-F. EXIT.
062700
062800
062900*-----------------------------------------------------------------
063000 4000-LISTAR-I.
063100
063200     MOVE WS-K                        TO WS-LIN-NUM
063300     MOVE WS-CAN-TITULO(WS-K)         TO WS-LIN-TITULO
063400     MOVE WS-CAN-GENERO(WS-K)         TO WS-LIN-GENERO
063500     MOVE WS-CAN-ANIO(WS-K)           TO WS-LIN-ANIO
063600     MOVE WS-CAN-CALIF(WS-K)          TO WS-LIN-CALIF
063700     WRITE REG-LISTADO FROM WS-LINEA-RECOM.
063800
063900 4000-LISTAR-F. EXIT.
064000
064100
064200*-----------------------------------------------------------------
064300 9999-FINAL-I.
064400
064500     MOVE WS-CAN-CANT TO WS-FIN-CANT
064600     WRITE REG-LISTADO FROM WS-LINEA-FOUND
064700
064800     MOVE WS-CANT-LEIDOS  TO WS-FORMATO-PRINT
064900     DISPLAY 'TOTAL PELICULAS LEIDAS DEL CATALOGO: '
065000                                                WS-FORMATO-PRINT
065100     MOVE WS-CAN-CANT     TO WS-FORMATO-PRINT
065200     DISPLAY 'TOTAL RECOMENDACIONES ENTREGADAS: '
065300                                                WS-FORMATO-PRINT
065400
065500     CLOSE CATALOGO
065600     CLOSE USUARIOS
065700     CLOSE TARJETA
065800
065900     CLOSE LISTADO
066000     IF FS-LISTADO IS NOT EQUAL '00' THEN
066100        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
066200        MOVE 9999 TO RETURN-CODE
066300     END-IF.
066400
066500 9999-FINAL-F. EXIT.
