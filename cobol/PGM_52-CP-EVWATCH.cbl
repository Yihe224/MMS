000100******************************************************************
000200*    EVWATCH
000300****************************************
000400*    LAYOUT NOVEDAD "PELICULA VISTA"    *
000500*    ARCHIVO DDNOVEDA (SECUENCIAL)      *
000600*    LARGO REGISTRO = 50 BYTES          *
000700****************************************
000800 01  WS-REG-NOVEDAD-VISTA.
000900*        POSICION RELATIVA (1:14) USUARIO DUENO DEL HISTORIAL
001000     03  EVT-USERNAME        PIC X(14)    VALUE SPACES.
001100*        POSICION RELATIVA (15:10) ID DE LA PELICULA VISTA,
001200*        SE NORMALIZA A MAYUSCULAS ANTES DE COMPARAR/GRABAR
001300     03  EVT-MOVIE-ID        PIC X(10)    VALUE SPACES.
001400*        POSICION RELATIVA (25:10) FECHA EN QUE SE VIO, FORMATO
001500*        ISO AAAA-MM-DD
001600     03  EVT-FECHA-VISTO     PIC X(10)    VALUE SPACES.
001700*        VISTA DESGLOSADA DE LA FECHA, PARA VALIDAR ANO/MES/DIA
001800*        DE FORMA SIMILAR A COMO SE HACE CON LAS FECHAS DE ALTA
001900*        DE CLIENTE EN LOS PROGRAMAS DE NOVEDADES
002000     03  EVT-FECHA-DESC REDEFINES EVT-FECHA-VISTO.
002100         05  EVT-FEC-ANIO        PIC X(04).
002200         05  FILLER              PIC X(01).
002300         05  EVT-FEC-MES         PIC X(02).
002400         05  FILLER              PIC X(01).
002500         05  EVT-FEC-DIA         PIC X(02).
002600     03  FILLER              PIC X(16)    VALUE SPACES.
