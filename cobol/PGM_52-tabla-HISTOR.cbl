000100******************************************************************
000200*    HISTOR (TABLA EN WORKING-STORAGE)
000300****************************************
000400*     TABLA DE HISTORIAL VISTO DEL      *
000500*     USUARIO, EXPLOTADA DESDE          *
000600*     USR-HISTORIAL POR ';' EN TOKENS   *
000700*     'ID@FECHA'                        *
000800****************************************
000900*     COMPARTIDA POR PGMRECOM (CHEQUEO DE EXCLUSION) Y
001000*     PGMHISUP (ALTA/ACTUALIZACION EN EL LUGAR)
001100****************************************
001200 01  WS-TABLA-HISTORIAL.
001300     03  WS-HIS-CANT         PIC 9(02)    COMP VALUE ZERO.
001400     03  WS-HIS-ENTRADA OCCURS 20 TIMES.
001500         05  WS-HIS-ID           PIC X(10)    VALUE SPACES.
001600         05  WS-HIS-FECHA        PIC X(10)    VALUE SPACES.
001700         05  FILLER              PIC X(04)    VALUE SPACES.
001800     03  FILLER              PIC X(02)    VALUE SPACES.
001900
002000*     TABLA AUXILIAR PARA EXPLOTAR USR-HISTORIAL EN 2 PASADAS:
002100*     PRIMERO POR ';' EN TOKENS 'ID@FECHA', LUEGO CADA TOKEN
002200*     POR '@' EN WS-HIS-ID / WS-HIS-FECHA DE ARRIBA
002300 01  WS-TABLA-TOKENS-HIST.
002400     03  WS-TOK-HIS-CANT     PIC 9(02)    COMP VALUE ZERO.
002500     03  WS-TOK-HIS OCCURS 20 TIMES
002600                             PIC X(21)    VALUE SPACES.
002700     03  FILLER              PIC X(02)    VALUE SPACES.
