000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMHISUP.
000300 AUTHOR. R QUIROGA.
000400 INSTALLATION. KC02803 - AREA APLICACIONES.
000500 DATE-WRITTEN. 05/06/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - VER PLAN DE SEGURIDAD KC02803.
000800
000900***************************************************************
001000*    PGMHISUP                                                 *
001100*    ===================                                     *
001200*  - LEE LAS NOVEDADES DE "PELICULA VISTA" (DDNOVEDA), UNA    *
001300*    POR USUARIO Y PELICULA.                                  *
001400*  - BUSCA LA CUENTA DEL USUARIO EN EL MAESTRO INDEXADO       *
001500*    DDUSUARI (CLAVE = USR-USERNAME).                         *
001600*  - SI LA PELICULA YA ESTA EN EL HISTORIAL, ACTUALIZA LA     *
001700*    FECHA EN EL MISMO LUGAR (NO DUPLICA); SI NO ESTA, LA     *
001800*    AGREGA AL FINAL.                                         *
001900*  - REGRABA EL HISTORIAL RECONSTRUIDO EN EL MAESTRO.         *
002000*  - LAS NOVEDADES CON USUARIO INEXISTENTE O HISTORIAL LLENO  *
002100*    SALEN POR EL LISTADO DE ERRORES (DDLISTHI).              *
002200***************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    ---------------------------------------------------------
002500*    05/06/1995 RQ  KC-0080  ALTA DEL PROGRAMA.                   KC0080  
002600*    19/10/1995 MF  KC-0107  SE AGREGA VALIDACION DE HISTORIAL    KC0107  
002700*                            LLENO (MAS DE 20 PELICULAS).
002800*    08/03/1996 RQ  KC-0122  SE CORRIGE RECONSTRUCCION DEL        KC0122  
002900*                            HISTORIAL CUANDO QUEDA UNA SOLA
003000*                            ENTRADA.
003100*    17/08/1996 MF  KC-0144  SE AGREGA NORMALIZACION A            KC0144  
003200*                            MAYUSCULAS DEL ID DE PELICULA.
003300*    22/01/1997 RQ  KC-0161  SE AJUSTA EL LISTADO DE ERRORES AL   KC0161  
003400*                            FORMATO ESTANDAR DE 80 BYTES.
003500*    14/07/1997 MF  KC-0177  SE AGREGA CONTADOR DE GRABADOS AL    KC0177  
003600*                            DISPLAY FINAL.
003700*    26/02/1998 RQ  KC-0190  SE ESTANDARIZA MANEJO DE INVALID     KC0190  
003800*                            KEY EN LA LECTURA DEL MAESTRO.
003900*    30/10/1998 MF  KC-0205  AJUSTE Y2K: SE REVISA QUE LA FECHA   KC0205  
004000*                            DE LA NOVEDAD SIEMPRE VIAJE EN
004100*                            FORMATO AAAA-MM-DD DE 4 DIGITOS DE
004200*                            ANIO; SIN CAMBIOS DE DATOS.
004300*    18/03/1999 RQ  KC-0213  CIERRE FORMAL DEL PASE Y2K.          KC0213  
004400*    11/09/2000 MF  KC-0233  SE AGREGA MENSAJE DE ERROR CUANDO    KC0233  
004500*                            FALLA EL REWRITE DEL MAESTRO.
004600*    03/05/2003 RQ  KC-0259  SE ESTANDARIZA MENSAJE DE ERROR DE   KC0259  
004700*                            OPEN AL FORMATO DEL RESTO DEL AREA.
004800***************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ENTRADA  ASSIGN DDNOVEDA
005900            FILE STATUS IS FS-ENTRADA.
006000
006100     SELECT USUARIOS ASSIGN DDUSUARI
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE  IS RANDOM
006400            RECORD KEY   IS USR-USERNAME
006500            FILE STATUS  IS FS-USUARIOS.
006600
006700     SELECT SALIDA   ASSIGN DDLISTHI
006800            FILE STATUS IS FS-SALIDA.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ENTRADA
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700*    COPY PGM_52-CP-EVWATCH.
007800     COPY PGM_52-CP-EVWATCH.
007900
008000 FD  USUARIOS.
008100*    COPY PGM_51-CP-USRACC.
008200     COPY PGM_51-CP-USRACC.
008300
008400 FD  SALIDA
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-SALIDA         PIC X(80).
008800
008900
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200
009300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009400
009500*---- STATUS ARCHIVOS -------------------------------------------
009600 77  FS-ENTRADA              PIC XX      VALUE SPACES.
009700 77  FS-USUARIOS             PIC XX      VALUE SPACES.
009800 77  FS-SALIDA               PIC XX      VALUE SPACES.
009900
010000 77  WS-STATUS-FIN            PIC X.
010100     88  WS-FIN-ENTRADA                     VALUE 'Y'.
010200     88  WS-NO-FIN-ENTRADA                  VALUE 'N'.
010300
010400 77  WS-FLAG-ENCONTRO         PIC X       VALUE 'N'.
010500     88  WS-SI-ENCONTRO-MOV                  VALUE 'S'.
010600     88  WS-NO-ENCONTRO-MOV                  VALUE 'N'.
010700
010800 77  WS-FLAG-UPSERT           PIC X       VALUE 'N'.
010900     88  WS-UPSERT-OK                        VALUE 'S'.
011000     88  WS-UPSERT-NO                        VALUE 'N'.
011100
011200*---- CONTADORES  -------------------------------------------
011300 77  WS-CANT-LEIDOS            PIC 9(05) COMP VALUE ZERO.
011400 77  WS-CANT-ERRORES           PIC 9(05) COMP VALUE ZERO.
011500 77  WS-CANT-GRABADOS          PIC 9(05) COMP VALUE ZERO.
011600 77  WS-FORMATO-PRINT          PIC ZZZZ9      VALUE ZEROES.
011700
011800*---- SUBINDICES DE TABLA / PUNTERO DE STRING -------------------
011900 77  WS-I                      PIC 9(02) COMP VALUE ZERO.
012000 77  WS-M                      PIC 9(02) COMP VALUE ZERO.
012100 77  WS-PTR                    PIC 9(03) COMP VALUE 1.
012200
012300 77  WS-MOTIVO                 PIC X(40)      VALUE SPACES.
012400
012500*---- LINEA DEL LISTADO DE ERRORES Y SU DESGLOSE (REDEFINES) ----
012600 01  WS-LINEA-ERROR.
012700     03  WS-LIN-USUARIO        PIC X(14)      VALUE SPACES.
012800     03  FILLER                PIC X(02)      VALUE SPACES.
012900     03  WS-LIN-MOVIE          PIC X(10)      VALUE SPACES.
013000     03  FILLER                PIC X(02)      VALUE SPACES.
013100     03  WS-LIN-MOTIVO         PIC X(40)      VALUE SPACES.
013200     03  FILLER                PIC X(12)      VALUE SPACES.
013300 01  WS-LINEA-ERROR-R REDEFINES WS-LINEA-ERROR
013400                               PIC X(80).
013500
013600*//// COPY PARA TABLA DE HISTORIAL EN MEMORIA /////////////////
013700*    COPY PGM_52-tabla-HISTOR.
013800     COPY PGM_52-tabla-HISTOR.
013900*////////////////////////////////////////////////////////////
014000
014100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014200
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 PROCEDURE DIVISION.
014500
014600 MAIN-PROGRAM-I.
014700
014800     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
014900     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
015000                              UNTIL WS-FIN-ENTRADA
015100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
015200
015300 MAIN-PROGRAM-F. GOBACK.
015400
015500
015600*-----------------------------------------------------------------
015700 1000-INICIO-I.
015800
015900     SET WS-NO-FIN-ENTRADA TO TRUE
016000
016100     OPEN INPUT ENTRADA
016200     IF FS-ENTRADA IS NOT EQUAL '00' THEN
016300        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
016400        SET WS-FIN-ENTRADA TO TRUE
016500     END-IF
016600
016700     OPEN I-O   USUARIOS
016800     IF FS-USUARIOS IS NOT EQUAL '00' THEN
016900        DISPLAY '* ERROR EN OPEN USUARIOS = ' FS-USUARIOS
017000        SET WS-FIN-ENTRADA TO TRUE
017100     END-IF
017200
017300     OPEN OUTPUT SALIDA
017400     IF FS-SALIDA IS NOT EQUAL '00' THEN
017500        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
017600        MOVE 9999 TO RETURN-CODE
017700        SET WS-FIN-ENTRADA TO TRUE
017800     END-IF
017900
018000     PERFORM 2100-LEER-ENTRADA-I THRU 2100-LEER-ENTRADA-F.
018100
018200 1000-INICIO-F. EXIT.
018300
018400
018500*-----------------------------------------------------------------
018600 2000-PROCESO-I.
018700
018800     PERFORM 2200-VERIFICAR-I     THRU 2200-VERIFICAR-F
018900     PERFORM 2100-LEER-ENTRADA-I  THRU 2100-LEER-ENTRADA-F.
019000
019100 2000-PROCESO-F. EXIT.
019200
019300
019400*-----------------------------------------------------------------
019500 2100-LEER-ENTRADA-I.
019600
019700     READ ENTRADA
019800
019900     EVALUATE FS-ENTRADA
020000        WHEN '00'
020100           ADD 1 TO WS-CANT-LEIDOS
020200           INSPECT EVT-MOVIE-ID CONVERTING
020300              'abcdefghijklmnopqrstuvwxyz' TO
020400              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020500
020600        WHEN '10'
020700           SET WS-FIN-ENTRADA TO TRUE
020800
020900        WHEN OTHER
021000           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENTRADA
021100           SET WS-FIN-ENTRADA TO TRUE
021200     END-EVALUATE.
021300
021400 2100-LEER-ENTRADA-F. EXIT.
021500
021600
021700*-----------------------------------------------------------------
021800*    BUSCA LA CUENTA DEL USUARIO POR CLAVE Y, SI EXISTE, HACE EL
021900*    UPSERT DE LA PELICULA VISTA EN SU HISTORIAL.
022000*-----------------------------------------------------------------
022100 2200-VERIFICAR-I.
022200
022300     MOVE EVT-USERNAME TO USR-USERNAME
022400
022500     READ USUARIOS
022600        INVALID KEY
022700           MOVE 'USUARIO NO ENCONTRADO EN DDUSUARI'
022800                                      TO WS-MOTIVO
022900           PERFORM 2900-REPORTAR-ERROR-I
023000              THRU 2900-REPORTAR-ERROR-F
023100        NOT INVALID KEY
023200           PERFORM 2300-EXPLOTAR-HIST-I
023300              THRU 2300-EXPLOTAR-HIST-F
023400           PERFORM 2400-UPSERT-HIST-I
023500              THRU 2400-UPSERT-HIST-F
023600           IF WS-UPSERT-OK THEN
023700              PERFORM 2500-RECONSTRUIR-HIST-I
023800                 THRU 2500-RECONSTRUIR-HIST-F
023900              REWRITE USR-REG-CUENTA
024000              IF FS-USUARIOS IS EQUAL '00' THEN
024100                 ADD 1 TO WS-CANT-GRABADOS
024200              ELSE
024300                 DISPLAY '*ERROR EN REWRITE USUARIOS : '
024400                                               FS-USUARIOS
024500                 MOVE 'ERROR AL REGRABAR EL MAESTRO'
024600                                      TO WS-MOTIVO
024700                 PERFORM 2900-REPORTAR-ERROR-I
024800                    THRU 2900-REPORTAR-ERROR-F
024900              END-IF
025000           ELSE
025100              MOVE 'HISTORIAL LLENO (MAXIMO 20 PELICULAS)'
025200                                      TO WS-MOTIVO
025300              PERFORM 2900-REPORTAR-ERROR-I
025400                 THRU 2900-REPORTAR-ERROR-F
025500           END-IF
025600     END-READ.
025700
025800 2200-VERIFICAR-F. EXIT.
025900
026000
026100*-----------------------------------------------------------------
026200 2300-EXPLOTAR-HIST-I.
026300
026400     UNSTRING USR-HISTORIAL DELIMITED BY ';'
026500        INTO WS-TOK-HIS(1)  WS-TOK-HIS(2)  WS-TOK-HIS(3)
026600             WS-TOK-HIS(4)  WS-TOK-HIS(5)  WS-TOK-HIS(6)
026700             WS-TOK-HIS(7)  WS-TOK-HIS(8)  WS-TOK-HIS(9)
026800             WS-TOK-HIS(10) WS-TOK-HIS(11) WS-TOK-HIS(12)
026900             WS-TOK-HIS(13) WS-TOK-HIS(14) WS-TOK-HIS(15)
027000             WS-TOK-HIS(16) WS-TOK-HIS(17) WS-TOK-HIS(18)
027100             WS-TOK-HIS(19) WS-TOK-HIS(20)
027200        TALLYING IN WS-TOK-HIS-CANT
027300     END-UNSTRING
027400
027500     MOVE WS-TOK-HIS-CANT TO WS-HIS-CANT
027600
027700     PERFORM 2310-PARTIR-TOKEN-I THRU 2310-PARTIR-TOKEN-F
027800                               VARYING WS-M FROM 1 BY 1
027900                               UNTIL WS-M > WS-HIS-CANT.
028000
028100 2300-EXPLOTAR-HIST-F. EXIT.
028200
028300
028400 2310-PARTIR-TOKEN-I.
028500
028600     UNSTRING WS-TOK-HIS(WS-M) DELIMITED BY '@'
028700        INTO WS-HIS-ID(WS-M), WS-HIS-FECHA(WS-M)
028800     END-UNSTRING.
028900
029000 2310-PARTIR-TOKEN-F. EXIT.
029100
029200
029300*-----------------------------------------------------------------
029400*    SI LA PELICULA YA ESTA EN EL HISTORIAL, ACTUALIZA SU FECHA
029500*    EN EL MISMO LUGAR; SI NO ESTA Y HAY LUGAR, LA AGREGA AL
029600*    FINAL.  NO DUPLICA NI REORDENA ENTRADAS EXISTENTES.
029700*-----------------------------------------------------------------
029800 2400-UPSERT-HIST-I.
029900
030000     SET WS-NO-ENCONTRO-MOV TO TRUE
030100     PERFORM 2410-BUSCAR-MOV-I THRU 2410-BUSCAR-MOV-F
030200                              VARYING WS-I FROM 1 BY 1
030300                              UNTIL WS-I > WS-HIS-CANT
030400                                 OR WS-SI-ENCONTRO-MOV
030500
030600     IF WS-SI-ENCONTRO-MOV THEN
030700        MOVE EVT-FECHA-VISTO TO WS-HIS-FECHA(WS-I)
030800        SET WS-UPSERT-OK TO TRUE
030900     ELSE
031000        IF WS-HIS-CANT < 20 THEN
031100           ADD 1 TO WS-HIS-CANT
031200           MOVE EVT-MOVIE-ID    TO WS-HIS-ID(WS-HIS-CANT)
031300           MOVE EVT-FECHA-VISTO TO WS-HIS-FECHA(WS-HIS-CANT)
031400           SET WS-UPSERT-OK TO TRUE
031500        ELSE
031600           SET WS-UPSERT-NO TO TRUE
031700        END-IF
031800     END-IF.
031900
032000 2400-UPSERT-HIST-F. EXIT.
032100
032200
032300 2410-BUSCAR-MOV-I.
032400
032500     IF WS-HIS-ID(WS-I) = EVT-MOVIE-ID THEN
032600        SET WS-SI-ENCONTRO-MOV TO TRUE
032700     END-IF.
032800
032900 2410-BUSCAR-MOV-F. EXIT.
033000
033100
033200*-----------------------------------------------------------------
033300*    RECONSTRUYE USR-HISTORIAL DESDE LA TABLA, TOKEN POR TOKEN
033400*    'ID@FECHA' SEPARADOS POR ';', SIN ';' SOBRANTE AL FINAL.
033500*-----------------------------------------------------------------
033600 2500-RECONSTRUIR-HIST-I.
033700
033800     MOVE SPACES TO USR-HISTORIAL
033900     MOVE 1      TO WS-PTR
034000
034100     PERFORM 2510-AGREGAR-TOKEN-I THRU 2510-AGREGAR-TOKEN-F
034200                                 VARYING WS-M FROM 1 BY 1
034300                                 UNTIL WS-M > WS-HIS-CANT.
034400
034500 2500-RECONSTRUIR-HIST-F. EXIT.
034600
034700
034800 2510-AGREGAR-TOKEN-I.
034900
035000     IF WS-M > 1 THEN
035100        STRING ';' DELIMITED BY SIZE
035200           INTO USR-HISTORIAL
035300           WITH POINTER WS-PTR
035400        END-STRING
035500     END-IF
035600
035700     STRING WS-HIS-ID(WS-M)    DELIMITED BY SPACE
035800            '@'                DELIMITED BY SIZE
035900            WS-HIS-FECHA(WS-M) DELIMITED BY SPACE
036000        INTO USR-HISTORIAL
036100        WITH POINTER WS-PTR
036200     END-STRING.
036300
036400 2510-AGREGAR-TOKEN-F. EXIT.
036500
036600
036700*-----------------------------------------------------------------
036800 2900-REPORTAR-ERROR-I.
036900
037000     MOVE EVT-USERNAME  TO WS-LIN-USUARIO
037100     MOVE EVT-MOVIE-ID  TO WS-LIN-MOVIE
037200     MOVE WS-MOTIVO     TO WS-LIN-MOTIVO
037300     WRITE REG-SALIDA FROM WS-LINEA-ERROR
037400
037500     ADD 1 TO WS-CANT-ERRORES.
037600
037700 2900-REPORTAR-ERROR-F. EXIT.
037800
037900
038000*-----------------------------------------------------------------
038100 9999-FINAL-I.
038200
038300     MOVE WS-CANT-LEIDOS   TO WS-FORMATO-PRINT
038400     DISPLAY 'TOTAL NOVEDADES LEIDAS: '      WS-FORMATO-PRINT
038500     MOVE WS-CANT-GRABADOS TO WS-FORMATO-PRINT
038600     DISPLAY 'TOTAL HISTORIALES ACTUALIZADOS: ' WS-FORMATO-PRINT
038700     MOVE WS-CANT-ERRORES  TO WS-FORMATO-PRINT
038800     DISPLAY 'TOTAL NOVEDADES CON ERROR: '    WS-FORMATO-PRINT
038900
039000     CLOSE ENTRADA
039100
039200     CLOSE USUARIOS
039300     IF FS-USUARIOS IS NOT EQUAL '00' THEN
039400        DISPLAY '* ERROR EN CLOSE USUARIOS = ' FS-USUARIOS
039500        MOVE 9999 TO RETURN-CODE
039600     END-IF
039700
039800     CLOSE SALIDA
039900     IF FS-SALIDA IS NOT EQUAL '00' THEN
040000        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
040100        MOVE 9999 TO RETURN-CODE
040200     END-IF.
040300
040400 9999-FINAL-F. EXIT.
