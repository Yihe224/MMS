000100******************************************************************
000200*    SOLCTA
000300****************************************
000400*    LAYOUT SOLICITUD DE CUENTA         *
000500*    ARCHIVO DDSOLCTA (SECUENCIAL)      *
000600*    LARGO REGISTRO = 61 BYTES          *
000700****************************************
000800*    SOL-TIPO   = CREA (ALTA DE CUENTA)
000900*                 LOGN (INICIO DE SESION)
001000*                 CAMB (CAMBIO DE CLAVE)
001100 01  WS-REG-SOLICITUD.
001200     03  SOL-TIPO            PIC X(04)    VALUE SPACES.
001300*        USUARIO SOLICITADO/EXISTENTE
001400     03  SOL-USERNAME        PIC X(14)    VALUE SPACES.
001500*        CLAVE ACTUAL (SOLO SE USA EN LOGN Y CAMB)
001600     03  SOL-CLAVE-ACTUAL    PIC X(14)    VALUE SPACES.
001700*        CLAVE NUEVA (SE USA EN CREA Y CAMB)
001800     03  SOL-CLAVE-NUEVA     PIC X(14)    VALUE SPACES.
001900*        CONFIRMACION DE LA CLAVE NUEVA (CREA Y CAMB)
002000     03  SOL-CLAVE-CONFIR    PIC X(14)    VALUE SPACES.
002100     03  FILLER              PIC X(01)    VALUE SPACES.
