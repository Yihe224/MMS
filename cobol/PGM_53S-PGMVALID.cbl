000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVALID.
000300 AUTHOR. M FIGUEROA.
000400 INSTALLATION. KC02803 - AREA APLICACIONES.
000500 DATE-WRITTEN. 12/09/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - VER PLAN DE SEGURIDAD KC02803.
000800
000900***************************************************************
001000*    PGMVALID                                                 *
001100*    ===================                                     *
001200*  - LEE LAS SOLICITUDES DE CUENTA (DDSOLCTA): ALTA (CREA),   *
001300*    INICIO DE SESION (LOGN) O CAMBIO DE CLAVE (CAMB).        *
001400*  - VALIDA CADA SOLICITUD CONTRA EL MAESTRO INDEXADO         *
001500*    DDUSUARI (CLAVE = USR-USERNAME) SEGUN SU TIPO.           *
001600*  - CREA: USUARIO 3-14, NO EXISTENTE; CLAVE 5-14 IGUAL A SU  *
001700*    CONFIRMACION; GRABA LA CUENTA NUEVA.                     *
001800*  - LOGN: USUARIO EXISTENTE; CLAVE IGUAL A LA GRABADA.       *
001900*  - CAMB: USUARIO EXISTENTE; CLAVE ACTUAL CORRECTA; CLAVE    *
002000*    NUEVA 5-14 IGUAL A SU CONFIRMACION; REGRABA LA CUENTA.   *
002100*  - TODO RESULTADO (OK O ERROR) SALE POR EL LISTADO          *
002200*    DDLISTVA.                                                *
002300***************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ---------------------------------------------------------
002600*    12/09/1995 MF  KC-0090  ALTA DEL PROGRAMA (SOLO ALTA DE      KC0090  
002700*                            CUENTA).
002800*    04/01/1996 RQ  KC-0114  SE AGREGA LA SOLICITUD DE LOGIN.     KC0114  
002900*    21/06/1996 MF  KC-0134  SE AGREGA LA SOLICITUD DE CAMBIO     KC0134  
003000*                            DE CLAVE.
003100*    15/11/1996 RQ  KC-0153  SE CORRIGE VALIDACION DE LARGO DE    KC0153  
003200*                            CLAVE CUANDO VIENE TODO EN BLANCO.
003300*    09/04/1997 MF  KC-0168  SE AGREGA CONTADOR DE SOLICITUDES    KC0168  
003400*                            OK Y CON ERROR AL DISPLAY FINAL.
003500*    18/09/1997 RQ  KC-0182  SE ESTANDARIZA EL LISTADO DE         KC0182  
003600*                            RESULTADOS A 80 BYTES.
003700*    26/03/1998 MF  KC-0195  SE AGREGA MANEJO DE INVALID KEY EN   KC0195  
003800*                            EL WRITE/REWRITE DEL MAESTRO.
003900*    30/10/1998 RQ  KC-0206  AJUSTE Y2K: SE REVISA QUE NINGUN     KC0206  
004000*                            CAMPO DE ESTE PROGRAMA MANEJE
004100*                            FECHAS; SIN CAMBIOS DE DATOS.
004200*    18/03/1999 MF  KC-0214  CIERRE FORMAL DEL PASE Y2K.          KC0214  
004300*    27/07/2001 RQ  KC-0248  SE AGREGA VALIDACION DE TIPO DE      KC0248  
004400*                            SOLICITUD DESCONOCIDO.
004500*    14/02/2005 MF  KC-0281  SE ESTANDARIZA MENSAJE DE ERROR DE   KC0281  
004600*                            OPEN AL FORMATO DEL RESTO DEL AREA.
004700***************************************************************
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ENTRADA  ASSIGN DDSOLCTA
005800            FILE STATUS IS FS-ENTRADA.
005900
006000     SELECT USUARIOS ASSIGN DDUSUARI
006100            ORGANIZATION IS INDEXED
006200            ACCESS MODE  IS RANDOM
006300            RECORD KEY   IS USR-USERNAME
006400            FILE STATUS  IS FS-USUARIOS.
006500
006600     SELECT SALIDA   ASSIGN DDLISTVA
006700            FILE STATUS IS FS-SALIDA.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ENTRADA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600*    COPY PGM_53-CP-SOLCTA.
007700     COPY PGM_53-CP-SOLCTA.
007800
007900 FD  USUARIOS.
008000*    COPY PGM_51-CP-USRACC.
008100     COPY PGM_51-CP-USRACC.
008200
008300 FD  SALIDA
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-SALIDA         PIC X(80).
008700
008800
008900 WORKING-STORAGE SECTION.
009000*=======================*
009100
009200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009300
009400*---- STATUS ARCHIVOS -------------------------------------------
009500 77  FS-ENTRADA               PIC XX      VALUE SPACES.
009600 77  FS-USUARIOS              PIC XX      VALUE SPACES.
009700 77  FS-SALIDA                PIC XX      VALUE SPACES.
009800
009900 77  WS-STATUS-FIN             PIC X.
010000     88  WS-FIN-ENTRADA                      VALUE 'Y'.
010100     88  WS-NO-FIN-ENTRADA                   VALUE 'N'.
010200
010300 77  WS-FLAG-OK                PIC X       VALUE 'S'.
010400     88  WS-OK                              VALUE 'S'.
010500     88  WS-NO-OK                           VALUE 'N'.
010600
010700*---- CONTADORES  -------------------------------------------
010800 77  WS-CANT-LEIDOS            PIC 9(05) COMP VALUE ZERO.
010900 77  WS-CANT-OK                PIC 9(05) COMP VALUE ZERO.
011000 77  WS-CANT-ERROR             PIC 9(05) COMP VALUE ZERO.
011100 77  WS-FORMATO-PRINT          PIC ZZZZ9      VALUE ZEROES.
011200
011300*---- LARGO EFECTIVO DE USUARIO/CLAVE (SIN BLANCOS A LA DERECHA)
011400 77  WS-LEN-USR                PIC 9(02) COMP VALUE ZERO.
011500 77  WS-LEN-PWD                PIC 9(02) COMP VALUE ZERO.
011600
011700 77  WS-MOTIVO                 PIC X(40)      VALUE SPACES.
011800
011900*---- LINEA DEL LISTADO DE RESULTADOS Y SU DESGLOSE -------------
012000 01  WS-LINEA-RESULT.
012100     03  WS-LIN-TIPO           PIC X(04)      VALUE SPACES.
012200     03  FILLER                PIC X(02)      VALUE SPACES.
012300     03  WS-LIN-USUARIO        PIC X(14)      VALUE SPACES.
012400     03  FILLER                PIC X(02)      VALUE SPACES.
012500     03  WS-LIN-ESTADO         PIC X(05)      VALUE SPACES.
012600     03  FILLER                PIC X(02)      VALUE SPACES.
012700     03  WS-LIN-MOTIVO         PIC X(40)      VALUE SPACES.
012800     03  FILLER                PIC X(11)      VALUE SPACES.
012900 01  WS-LINEA-RESULT-R REDEFINES WS-LINEA-RESULT
013000                               PIC X(80).
013100
013200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013300
013400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013500 PROCEDURE DIVISION.
013600
013700 MAIN-PROGRAM-I.
013800
013900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
014000     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
014100                              UNTIL WS-FIN-ENTRADA
014200     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
014300
014400 MAIN-PROGRAM-F. GOBACK.
014500
014600
014700*-----------------------------------------------------------------
014800 1000-INICIO-I.
014900
015000     SET WS-NO-FIN-ENTRADA TO TRUE
015100
015200     OPEN INPUT ENTRADA
015300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
015400        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
015500        SET WS-FIN-ENTRADA TO TRUE
015600     END-IF
015700
015800     OPEN I-O   USUARIOS
015900     IF FS-USUARIOS IS NOT EQUAL '00' THEN
016000        DISPLAY '* ERROR EN OPEN USUARIOS = ' FS-USUARIOS
016100        SET WS-FIN-ENTRADA TO TRUE
016200     END-IF
016300
016400     OPEN OUTPUT SALIDA
016500     IF FS-SALIDA IS NOT EQUAL '00' THEN
016600        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
016700        MOVE 9999 TO RETURN-CODE
016800        SET WS-FIN-ENTRADA TO TRUE
016900     END-IF
017000
017100     PERFORM 2100-LEER-ENTRADA-I THRU 2100-LEER-ENTRADA-F.
017200
017300 1000-INICIO-F. EXIT.
017400
017500
017600*-----------------------------------------------------------------
017700 2000-PROCESO-I.
017800
017900     PERFORM 2200-VERIFICAR-I     THRU 2200-VERIFICAR-F
018000     PERFORM 2100-LEER-ENTRADA-I  THRU 2100-LEER-ENTRADA-F.
018100
018200 2000-PROCESO-F. EXIT.
018300
018400
018500*-----------------------------------------------------------------
018600 2100-LEER-ENTRADA-I.
018700
018800     READ ENTRADA
018900
019000     EVALUATE FS-ENTRADA
019100        WHEN '00'
019200           ADD 1 TO WS-CANT-LEIDOS
019300
019400        WHEN '10'
019500           SET WS-FIN-ENTRADA TO TRUE
019600
019700        WHEN OTHER
019800           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENTRADA
019900           SET WS-FIN-ENTRADA TO TRUE
020000     END-EVALUATE.
020100
020200 2100-LEER-ENTRADA-F. EXIT.
020300
020400
020500*-----------------------------------------------------------------
020600 2200-VERIFICAR-I.
020700
020800     EVALUATE SOL-TIPO
020900        WHEN 'CREA'
021000           PERFORM 2300-CREA-I THRU 2300-CREA-F
021100        WHEN 'LOGN'
021200           PERFORM 2400-LOGN-I THRU 2400-LOGN-F
021300        WHEN 'CAMB'
021400           PERFORM 2500-CAMB-I THRU 2500-CAMB-F
021500        WHEN OTHER
021600           SET WS-NO-OK TO TRUE
021700           MOVE 'TIPO DE SOLICITUD NO VALIDO' TO WS-MOTIVO
021800           PERFORM 2900-REPORTAR-I THRU 2900-REPORTAR-F
021900     END-EVALUATE.
022000
022100 2200-VERIFICAR-F. EXIT.
022200
022300
022400*-----------------------------------------------------------------
022500*    ALTA DE CUENTA: USUARIO 3-14, NO EXISTENTE; CLAVE 5-14
022600*    IGUAL A SU CONFIRMACION.
022700*-----------------------------------------------------------------
022800 2300-CREA-I.
022900
023000     SET WS-OK TO TRUE
023100     MOVE SPACES TO WS-MOTIVO
023200
023300     INSPECT SOL-USERNAME TALLYING WS-LEN-USR
023400        FOR CHARACTERS BEFORE INITIAL SPACE
023500
023600     IF WS-LEN-USR < 3 OR WS-LEN-USR > 14 THEN
023700        SET WS-NO-OK TO TRUE
023800        MOVE 'USUARIO DEBE TENER 3 A 14 CARACTERES'
023900                                      TO WS-MOTIVO
024000     ELSE
024100        MOVE SOL-USERNAME TO USR-USERNAME
024200        READ USUARIOS
024300           INVALID KEY
024400              CONTINUE
024500           NOT INVALID KEY
024600              SET WS-NO-OK TO TRUE
024700              MOVE 'EL USUARIO YA EXISTE' TO WS-MOTIVO
024800        END-READ
024900     END-IF
025000
025100     IF WS-OK THEN
025200        INSPECT SOL-CLAVE-NUEVA TALLYING WS-LEN-PWD
025300           FOR CHARACTERS BEFORE INITIAL SPACE
025400        IF WS-LEN-PWD < 5 OR WS-LEN-PWD > 14 THEN
025500           SET WS-NO-OK TO TRUE
025600           MOVE 'CLAVE DEBE TENER 5 A 14 CARACTERES'
025700                                      TO WS-MOTIVO
025800        ELSE
025900           IF SOL-CLAVE-NUEVA NOT = SOL-CLAVE-CONFIR THEN
026000              SET WS-NO-OK TO TRUE
026100              MOVE 'LA CONFIRMACION DE CLAVE NO COINCIDE'
026200                                      TO WS-MOTIVO
026300           END-IF
026400        END-IF
026500     END-IF
026600
026700     IF WS-OK THEN
026800        MOVE SOL-USERNAME    TO USR-USERNAME
026900        MOVE SOL-CLAVE-NUEVA TO USR-PASSWORD
027000        MOVE SPACES          TO USR-WATCHLIST
027100        MOVE SPACES          TO USR-HISTORIAL
027200        WRITE USR-REG-CUENTA
027300           INVALID KEY
027400              SET WS-NO-OK TO TRUE
027500              MOVE 'ERROR AL GRABAR EL USUARIO' TO WS-MOTIVO
027600           NOT INVALID KEY
027700              MOVE 'CUENTA CREADA' TO WS-MOTIVO
027800        END-WRITE
027900     END-IF
028000
028100     PERFORM 2900-REPORTAR-I THRU 2900-REPORTAR-F.
028200
028300 2300-CREA-F. EXIT.
028400
028500
028600*-----------------------------------------------------------------
028700*    LOGIN: USUARIO EXISTENTE, CLAVE IGUAL A LA GRABADA.
028800*-----------------------------------------------------------------
028900 2400-LOGN-I.
029000
029100     SET WS-OK TO TRUE
029200     MOVE SPACES TO WS-MOTIVO
029300     MOVE SOL-USERNAME TO USR-USERNAME
029400
029500     READ USUARIOS
029600        INVALID KEY
029700           SET WS-NO-OK TO TRUE
029800           MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO
029900        NOT INVALID KEY
030000           IF SOL-CLAVE-ACTUAL NOT = USR-PASSWORD THEN
030100              SET WS-NO-OK TO TRUE
030200              MOVE 'CLAVE INCORRECTA' TO WS-MOTIVO
030300           ELSE
030400              MOVE 'LOGIN CORRECTO' TO WS-MOTIVO
030500           END-IF
030600     END-READ
030700
030800     PERFORM 2900-REPORTAR-I THRU 2900-REPORTAR-F.
030900
031000 2400-LOGN-F. EXIT.
031100
031200
031300*-----------------------------------------------------------------
031400*    CAMBIO DE CLAVE: USUARIO EXISTENTE, CLAVE ACTUAL CORRECTA,
031500*    CLAVE NUEVA 5-14 IGUAL A SU CONFIRMACION.
031600*-----------------------------------------------------------------
031700 2500-CAMB-I.
031800
031900     SET WS-OK TO TRUE
032000     MOVE SPACES TO WS-MOTIVO
032100     MOVE SOL-USERNAME TO USR-USERNAME
032200
032300     READ USUARIOS
032400        INVALID KEY
032500           SET WS-NO-OK TO TRUE
032600           MOVE 'USUARIO NO ENCONTRADO' TO WS-MOTIVO
032700        NOT INVALID KEY
032800           IF SOL-CLAVE-ACTUAL NOT = USR-PASSWORD THEN
032900              SET WS-NO-OK TO TRUE
033000              MOVE 'CLAVE ACTUAL INCORRECTA' TO WS-MOTIVO
033100           ELSE
033200              PERFORM 2510-CAMB-CLAVE-I
033300                 THRU 2510-CAMB-CLAVE-F
033400           END-IF
033500     END-READ
033600
033700     PERFORM 2900-REPORTAR-I THRU 2900-REPORTAR-F.
033800
033900 2500-CAMB-F. EXIT.
034000
034100
034200 2510-CAMB-CLAVE-I.
034300
034400     INSPECT SOL-CLAVE-NUEVA TALLYING WS-LEN-PWD
034500        FOR CHARACTERS BEFORE INITIAL SPACE
034600
034700     IF WS-LEN-PWD < 5 OR WS-LEN-PWD > 14 THEN
034800        SET WS-NO-OK TO TRUE
034900        MOVE 'CLAVE NUEVA DEBE TENER 5 A 14 CARACTERES'
035000                                   TO WS-MOTIVO
035100     ELSE
035200        IF SOL-CLAVE-NUEVA NOT = SOL-CLAVE-CONFIR THEN
035300           SET WS-NO-OK TO TRUE
035400           MOVE 'LA CONFIRMACION DE CLAVE NO COINCIDE'
035500                                   TO WS-MOTIVO
035600        ELSE
035700           MOVE SOL-CLAVE-NUEVA TO USR-PASSWORD
035800           REWRITE USR-REG-CUENTA
035900              INVALID KEY
036000                 SET WS-NO-OK TO TRUE
036100                 MOVE 'ERROR AL REGRABAR EL USUARIO'
036200                                   TO WS-MOTIVO
036300              NOT INVALID KEY
036400                 MOVE 'CLAVE ACTUALIZADA' TO WS-MOTIVO
036500           END-REWRITE
036600        END-IF
036700     END-IF.
036800
036900 2510-CAMB-CLAVE-F. EXIT.
037000
037100
037200*-----------------------------------------------------------------
037300 2900-REPORTAR-I.
037400
037500     MOVE SOL-TIPO      TO WS-LIN-TIPO
037600     MOVE SOL-USERNAME  TO WS-LIN-USUARIO
037700     MOVE WS-MOTIVO     TO WS-LIN-MOTIVO
037800
037900     IF WS-OK THEN
038000        MOVE 'OK'    TO WS-LIN-ESTADO
038100        ADD 1 TO WS-CANT-OK
038200     ELSE
038300        MOVE 'ERROR' TO WS-LIN-ESTADO
038400        ADD 1 TO WS-CANT-ERROR
038500     END-IF
038600
038700     WRITE REG-SALIDA FROM WS-LINEA-RESULT.
038800
038900 2900-REPORTAR-F. EXIT.
039000
039100
039200*-----------------------------------------------------------------
039300 9999-FINAL-I.
039400
039500     MOVE WS-CANT-LEIDOS TO WS-FORMATO-PRINT
039600     DISPLAY 'TOTAL SOLICITUDES LEIDAS: '   WS-FORMATO-PRINT
039700     MOVE WS-CANT-OK     TO WS-FORMATO-PRINT
039800     DISPLAY 'TOTAL SOLICITUDES OK: '       WS-FORMATO-PRINT
039900     MOVE WS-CANT-ERROR  TO WS-FORMATO-PRINT
040000     DISPLAY 'TOTAL SOLICITUDES CON ERROR: ' WS-FORMATO-PRINT
040100
040200     CLOSE ENTRADA
040300
040400     CLOSE USUARIOS
040500     IF FS-USUARIOS IS NOT EQUAL '00' THEN
040600        DISPLAY '* ERROR EN CLOSE USUARIOS = ' FS-USUARIOS
040700        MOVE 9999 TO RETURN-CODE
040800     END-IF
040900
041000     CLOSE SALIDA
041100     IF FS-SALIDA IS NOT EQUAL '00' THEN
041200        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
041300        MOVE 9999 TO RETURN-CODE
041400     END-IF.
041500
041600 9999-FINAL-F. EXIT.
